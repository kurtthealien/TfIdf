000010*****************************************************************
000020*TFIDFRPT
000030*KEYWORD RELEVANCE RANKING REPORT
000040*
000050*READS A FIXED KEYWORD LIST AND A CATALOGUE OF CANDIDATE TEXT
000060*FILES, COUNTS KEYWORD HITS IN EACH FILE, WEIGHTS EACH KEYWORD
000070*BY HOW RARE IT IS ACROSS THE WHOLE CATALOGUE (INVERSE DOCUMENT
000080*FREQUENCY), AVERAGES THE WEIGHTED HIT COUNTS INTO ONE RELEVANCE
000090*SCORE PER FILE, AND PRINTS THE TOP-SCORING FILES.  THIS JOB
000100*RUNS ONE SCORING PASS AGAINST A CATALOGUE BUILT BY A PRIOR
000110*STEP, PER REQUEST FROM RESEARCH 3/87.
000120*
000130*INPUT DATASETS:
000140*    KEYWDIN  - FIXED LIST OF SEARCH TERMS, ONE PER LINE
000150*    FILEIDX  - CATALOGUE OF CANDIDATE FILES TO BE SCORED
000160*    (DYNAMIC) - ONE CANDIDATE FILE'S TEXT, OPENED PER ENTRY
000170*OUTPUT DATASET:
000180*    RESULTS  - RANKED REPORT PLUS A CONTROL-TOTAL LINE
000190*****************************************************************
000200*MAINTENANCE LOG                                                  CH0001  
000210*DATE      PROGRAMMER  REQUEST    DESCRIPTION                     CH0001  
000220*--------  ----------  ---------  ----------------------------    CH0001  
000230*03/17/87  CAC         ORIGINAL   INITIAL VERSION FOR RESEARCH.   CH0001  
000240*04/02/87  CAC         RES-0114   ADDED SKIP-IF-NO-TERMS GUARD    CH0002  
000250*                                 ON FILE CATALOGUE LOAD.         CH0002  
000260*09/11/88  CAC         RES-0203   CORRECTED IDF TO 4 DECIMALS,    CH0003  
000270*                                 HALF-UP, PER RESEARCH MEMO.     CH0003  
000280*02/06/90  RTM         OPS-0091   RESULTS.DAT WIDTH CHANGED TO    CH0004  
000290*                                 46 BYTES FOR THE NEW PRINTER    CH0004  
000300*                                 SPACING STANDARD.               CH0004  
000310*11/19/91  RTM         OPS-0147   ADDED UPSI-0 TRACE SWITCH FOR   CH0005  
000320*                                 TEST REGION DIAGNOSTICS.        CH0005  
000330*06/30/93  JLK         RES-0311   STABLE SORT ON RANK TABLE SO    CH0006  
000340*                                 TIES KEEP CATALOGUE ORDER.      CH0006  
000350*01/09/95  JLK         RES-0356   RAISED KEYWORD TABLE LIMIT      CH0007  
000360*                                 FROM 15 TO 25 TERMS.            CH0007  
000370*08/22/97  JLK         OPS-0209   FILE CATALOGUE LIMIT RAISED     CH0008  
000380*                                 FROM 75 TO 150 FILES.           CH0008  
000390*12/01/98  RTM         Y2K-0007   YEAR 2000 REVIEW.  NO 2-DIGIT   CH0009  
000400*                                 YEAR FIELDS FOUND IN THIS       CH0009  
000410*                                 PROGRAM.  RUN DATE DISPLAY      CH0009  
000420*                                 CONFIRMED CENTURY-SAFE.         CH0009  
000430*02/14/99  RTM         Y2K-0007   Y2K SIGN-OFF -- NO CHANGES      CH0010  
000440*                                 REQUIRED.  LOGGED FOR AUDIT.    CH0010  
000450*07/03/01  JLK         RES-0402   ADDED FIRST-CHARACTER CLASS     CH0011  
000460*                                 CHECK ON CATALOGUE FILE NAMES   CH0011  
000470*                                 TO SCREEN OUT JUNK RECORDS.     CH0011  
000480*10/15/03  JLK         OPS-0288   MINOR CLEANUP OF PARAGRAPH      CH0012  
000490*                                 NUMBERING FOR MAINTAINABILITY.  CH0012  
000500*04/22/04  JLK         OPS-0301   EXPANDED IN-LINE COMMENTARY     CH0013  
000510*                                 PER SHOP STANDARD OPS-0301 --   CH0013  
000520*                                 EVERY WORKING-STORAGE GROUP     CH0013  
000530*                                 AND PROCEDURE PARAGRAPH NOW     CH0013  
000540*                                 CARRIES A NARRATIVE BANNER.     CH0013  
000550*                                 NO LOGIC CHANGED.               CH0013  
000560*****************************************************************
000570 IDENTIFICATION DIVISION.
000580 PROGRAM-ID.     TFIDFRPT.
000590 AUTHOR.         CHIPMAN.
000600 INSTALLATION.   CASA CHIPMAN.
000610 DATE-WRITTEN.   03/17/1987.
000620 DATE-COMPILED.  10/15/2003.
000630 SECURITY.       NON-CONFIDENTIAL.
000640*
000650*RUN PARAMETERS (KEYWORD LIST, RESULT COUNT) ARRIVE AS FIXED
000660*INPUT DATASETS PER JOB -- SEE KEYWDIN AND THE WS-TOP-N-
000670*REQUESTED CONSTANT BELOW.  NO OPERATOR PROMPTING IS DONE.
000680*
000690*ENVIRONMENT DIVISION FOLLOWS.  IBM-370 NAMED EXPLICITLY BOTH
000700*AS SOURCE AND OBJECT MACHINE SINCE THIS JOB IS NOT MOVED
000710*BETWEEN PLATFORMS -- IT RUNS WHERE IT WAS ASSEMBLED.
000720 ENVIRONMENT DIVISION.
000730 CONFIGURATION SECTION.
000740 SOURCE-COMPUTER.  IBM-370.
000750 OBJECT-COMPUTER.  IBM-370.
000760*C01 NAMES THE FORMS-CONTROL CHANNEL FOR PAGE EJECTS ON THE
000770*PRINTED REPORT.  UPSI-0 IS THE OPERATOR-SET TRACE SWITCH --
000780*ON IN THE TEST REGION, OFF FOR PRODUCTION RUNS.  THE WORD-
000790*CHARACTER CLASS SCREENS JUNK CATALOGUE RECORDS (RULE-11-
000800*STYLE FIRST-BYTE CHECK, SEE 300-LOAD-FILES BELOW).
000810 SPECIAL-NAMES.
000820     C01 IS TOP-OF-FORM
000830     UPSI-0 ON STATUS IS TRACE-SWITCH-ON
000840            OFF STATUS IS TRACE-SWITCH-OFF
000850     CLASS WORD-CHARACTER IS
000860            'A' THRU 'Z' 'a' THRU 'z' '0' THRU '9' '-' '_'.
000870*
000880*FOUR SEQUENTIAL DATASETS -- TWO FIXED INPUTS, ONE DYNAMICALLY
000890*ASSIGNED INPUT (RE-OPENED ONCE PER CATALOGUE ENTRY), AND ONE
000900*OUTPUT.  FILE STATUS FIELDS LET EACH OPEN/READ BE CHECKED
000910*WITHOUT AN ABEND ON A MISSING OR SHORT DATASET.
000920 INPUT-OUTPUT SECTION.
000930 FILE-CONTROL.
000940*KEYWDIN -- THE FIXED SEARCH-TERM LIST FOR THIS RUN.
000950     SELECT KEYWORD-FILE ASSIGN TO KEYWDIN
000960            ORGANIZATION IS LINE SEQUENTIAL
000970            FILE STATUS IS WS-KEYWORD-FILE-STATUS.
000980*
000990*FILEIDX -- THE CANDIDATE-FILE CATALOGUE BUILT BY THE PRIOR
001000*JOB STEP.  MUST ALREADY BE IN FILE-NAME ORDER.
001010     SELECT FILE-INDEX-FILE ASSIGN TO FILEIDX
001020            ORGANIZATION IS LINE SEQUENTIAL
001030            FILE STATUS IS WS-FILEIDX-FILE-STATUS.
001040*
001050*DOCUMENT-FILE'S ASSIGN CLAUSE NAMES A DATA-NAME, NOT A
001060*LITERAL -- THE ACTUAL DDNAME IS MOVED INTO WS-DOC-FILE-NAME
001070*FROM THE CATALOGUE ENTRY JUST BEFORE EACH OPEN, SO ONE
001080*SELECT SERVES EVERY CANDIDATE FILE IN THE CATALOGUE.
001090     SELECT DOCUMENT-FILE ASSIGN TO WS-DOC-FILE-NAME
001100            ORGANIZATION IS LINE SEQUENTIAL
001110            FILE STATUS IS WS-DOC-FILE-STATUS.
001120*
001130*RESULTS -- THE RANKED REPORT AND CONTROL-TOTAL LINE, WRITTEN
001140*ONCE PER RUN AND KEPT AS BOTH THE PRINTED OUTPUT AND THE
001150*MACHINE-READABLE RESULT DATASET FOR ANY DOWNSTREAM STEP.
001160     SELECT RESULTS-FILE ASSIGN TO RESULTS
001170            ORGANIZATION IS LINE SEQUENTIAL
001180            FILE STATUS IS WS-RESULTS-FILE-STATUS.
001190*
001200 DATA DIVISION.
001210 FILE SECTION.
001220*
001230*KEYWORD LIST -- ONE TERM PER LINE, LOAD ORDER FIXES THE
001240*TERM-REGISTRATION AND SCORE-SUMMATION ORDER.
001250 FD  KEYWORD-FILE
001260     RECORD CONTAINS 20 CHARACTERS
001270     RECORDING MODE F.
001280*NO FILLER ON THIS RECORD -- THE FULL 20 BYTES ARE THE TERM
001290*ITSELF, PER THE RESEARCH DEPARTMENT'S FIXED FORMAT.
001300 01  KEYWORD-RECORD.
001310     05  KW-TERM                     PIC X(20).
001320*
001330*FILE CATALOGUE -- STAND-IN FOR THE DIRECTORY LISTING; MUST
001340*ALREADY BE SORTED BY FILE NAME BEFORE THIS JOB RUNS.
001350 FD  FILE-INDEX-FILE
001360     RECORD CONTAINS 40 CHARACTERS
001370     RECORDING MODE F.
001380*TWO 20-BYTE FIELDS, NO FILLER -- FILE NAME FOR THE REPORT,
001390*DATA-FILE DDNAME FOR THE DYNAMIC OPEN IN 320-COUNT-
001400*OCCURRENCES.  THE TWO ARE OFTEN THE SAME VALUE BUT ARE KEPT
001410*SEPARATE SO A RENAMED DATASET CAN STILL REPORT UNDER ITS
001420*ORIGINAL CATALOGUE NAME.
001430 01  FILE-INDEX-RECORD.
001440     05  FX-FILE-NAME                PIC X(20).
001450     05  FX-DATA-FILE                PIC X(20).
001460*
001470*ONE CANDIDATE FILE'S TEXT, ONE LINE AT A TIME.  DDNAME IS
001480*ASSIGNED DYNAMICALLY FROM FX-DATA-FILE FOR EACH CATALOGUE
001490*ENTRY -- SEE WS-DOC-FILE-NAME.
001500 FD  DOCUMENT-FILE
001510     RECORD CONTAINS 1 TO 80 CHARACTERS
001520     RECORDING MODE V.
001530*VARIABLE-LENGTH RECORD -- CANDIDATE TEXT LINES ARE NOT
001540*PADDED BY THE FILE THAT PRODUCES THEM, SO THE RECORD IS
001550*DECLARED VARIABLE UP TO THE 80-BYTE TOKEN-SCAN WORK AREA.
001560 01  DOCUMENT-LINE-RECORD.
001570     05  DL-TEXT                     PIC X(80).
001580*
001590*RANKED REPORT -- DOUBLES AS THE PRINTED REPORT AND THE
001600*MACHINE-READABLE RESULT FILE.
001610 FD  RESULTS-FILE
001620     RECORD CONTAINS 46 CHARACTERS
001630     RECORDING MODE F.
001640*BARE 46-BYTE RECORD -- THE DETAIL AND SUMMARY LAYOUTS ARE
001650*BUILT IN WORKING STORAGE (WS-DETAIL-LINE / WS-SUMMARY-LINE)
001660*AND MOVED IN WHOLE BEFORE EACH WRITE, SO THIS FD NEVER
001670*NEEDS ITS OWN FILLER OR REDEFINES.
001680 01  RESULTS-RECORD                  PIC X(46).
001690*
001700*ALL FOUR FDS ARE LINE SEQUENTIAL -- THIS SHOP TREATS EVERY
001710*DATASET IN THIS JOB AS A FLAT TEXT FILE READABLE FROM TSO OR
001720*A PC EDITOR, WHICH HAS MADE TRACKING DOWN A BAD CATALOGUE
001730*ENTRY OR A MALFORMED KEYWORD LINE A MATTER OF BROWSING THE
001740*DATASET RATHER THAN DUMPING IT.
001750 WORKING-STORAGE SECTION.
001760*
001770*77-LEVEL SCRATCH ITEMS -- STANDALONE COUNTERS THAT BELONG TO
001780*NO RECORD, DECLARED FIRST, SAME HABIT AS LOOP-COUNTER IN THE
001790*ELEVATOR SIMULATOR.  WS-SCAN-PTR DRIVES THE UNSTRING POINTER
001800*IN 340-MATCH-TOKEN; WS-LOG-TABLE-INDEX IS THE LOOKUP
001810*SUBSCRIPT COMPUTED FRESH EACH CALL TO 830-INTERPOLATE-LOG10.
001820 77  WS-SCAN-PTR                     PIC 9(03) COMP VALUE 1.
001830 77  WS-LOG-TABLE-INDEX              PIC 9(04) COMP VALUE ZEROES.
001840*
001850*ONLY TWO SCRATCH SCALARS EARNED 77-LEVEL STATUS IN THIS
001860*PROGRAM -- EVERYTHING ELSE THAT COULD HAVE BEEN A 77 IS
001870*INSTEAD A FIELD OF A NAMED WORKING-STORAGE GROUP BELOW,
001880*WHICH IS THE SHOP'S USUAL PREFERENCE; 77-LEVELS ARE RESERVED
001890*FOR SCALARS THAT TRULY BELONG TO NO RECORD AND ARE WORTH
001900*NAMING ON THEIR OWN FOR TRACE AND DEBUG VISIBILITY.
001910*
001920*JOB PARAMETERS -- RESULT COUNT AND TABLE LIMITS ARE FIXED
001930*PER RUN; CHANGE AND RECOMPILE TO RETUNE A JOB.
001940 01  WS-PROGRAM-CONSTANTS.
001950*    MAXIMUM NUMBER OF SEARCH TERMS THE KEYWORD TABLE CAN
001960*    HOLD.  RAISED FROM 15 TO 25 PER CH0007 IN 1995.
001970     05  WS-MAX-TERMS                PIC 9(02) COMP VALUE 25.
001980*    MAXIMUM NUMBER OF CANDIDATE FILES THE FILE TABLE CAN
001990*    HOLD.  RAISED FROM 75 TO 150 PER CH0008 IN 1997.
002000     05  WS-MAX-FILES                PIC 9(03) COMP VALUE 150.
002010*    HOW MANY RANKED FILES THE REPORT PRINTS -- CAPPED BY
002020*    WS-DOC-COUNT WHEN FEWER FILES ARE SCORED (SEE 600-
002030*    RANK-FILES, WHICH DERIVES WS-TOP-N-EFFECTIVE FROM IT).
002040     05  WS-TOP-N-REQUESTED          PIC 9(03) COMP VALUE 010.
002050     05  FILLER                      PIC X(05).
002060*
002070*ALL THREE CONSTANTS ARE VALUE CLAUSES, NOT ACCEPT-FROM-
002080*SYSIN PARAMETERS -- CHANGING ANY OF THEM IS A RECOMPILE,
002090*THE SAME AS THE ORIGINAL 1987 DESIGN.  A CARD-IMAGE PARAMETER
002100*SCHEME WAS PROPOSED IN 1995 (SEE CH0007 DISCUSSION AT THE
002110*TIME) BUT REJECTED AS UNNECESSARY FOR A JOB THAT RUNS ONCE
002120*A WEEK WITH STABLE LIMITS.
002130*
002140*RUN-WIDE TOTALS, SET DURING LOAD AND READ BACK BY THE
002150*RANKING, REPORTING, AND TERMINATION PARAGRAPHS.
002160 01  WS-RUN-TOTALS.
002170*    NUMBER OF CANDIDATE FILES ACTUALLY REGISTERED -- THE
002180*    HIGH SUBSCRIPT OF WS-FILE-TABLE FOR THIS RUN.
002190     05  WS-DOC-COUNT                PIC 9(04) COMP
002200                                     VALUE ZEROES.
002210*    NUMBER OF SEARCH TERMS ACTUALLY REGISTERED -- THE HIGH
002220*    SUBSCRIPT OF WS-KEYWORD-TABLE FOR THIS RUN.
002230     05  WS-TERM-COUNT               PIC 9(04) COMP
002240                                     VALUE ZEROES.
002250*    LESSER OF WS-DOC-COUNT AND WS-TOP-N-REQUESTED -- HOW
002260*    MANY DETAIL LINES 700-WRITE-REPORT ACTUALLY PRINTS.
002270     05  WS-TOP-N-EFFECTIVE          PIC 9(04) COMP VALUE ZEROES.
002280     05  FILLER                      PIC X(04).
002290*
002300*WS-DOC-COUNT AND WS-TERM-COUNT ARE THE HIGH-WATER SUBSCRIPTS
002310*FOR WS-FILE-TABLE AND WS-KEYWORD-TABLE RESPECTIVELY -- EVERY
002320*PERFORM ... VARYING LOOP OVER EITHER TABLE STOPS AT ONE OF
002330*THESE TWO FIELDS RATHER THAN AT THE COMPILE-TIME OCCURS
002340*LIMIT, SO A LIGHTLY-LOADED RUN NEVER SCANS UNUSED SLOTS.
002350*END-OF-FILE AND STATE SWITCHES.  EACH IS TESTED THROUGH ITS
002360*88-LEVEL RATHER THAN AGAINST THE RAW 'Y'/'N' VALUE.
002370 01  WS-SWITCHES.
002380*    SET WHEN KEYWDIN HAS BEEN READ TO END OR FAILED OPEN.
002390     05  WS-KEYWORD-EOF-SW           PIC X(01) VALUE 'N'.
002400         88  KEYWORD-EOF                        VALUE 'Y'.
002410*    SET WHEN FILEIDX HAS BEEN READ TO END OR FAILED OPEN.
002420     05  WS-FILEIDX-EOF-SW           PIC X(01) VALUE 'N'.
002430         88  FILEIDX-EOF                        VALUE 'Y'.
002440*    SET WHEN THE CURRENT CANDIDATE FILE HAS BEEN READ TO
002450*    END; RESET TO 'N' BEFORE EACH NEW CANDIDATE FILE OPENS.
002460     05  WS-DOCLINE-EOF-SW           PIC X(01) VALUE 'N'.
002470         88  DOCLINE-EOF                        VALUE 'Y'.
002480*    RULE 1 GUARD -- ONCE THE FIRST FILE IS REGISTERED, NO
002490*    FURTHER KEYWORD TERMS MAY BE ADDED TO THE TABLE.
002500     05  WS-FILES-LOADED-SW          PIC X(01) VALUE 'N'.
002510         88  FILES-LOADED                       VALUE 'Y'.
002520     05  FILLER                      PIC X(04).
002530*
002540*FILE STATUS BYTES -- '00' MEANS THE LAST OPEN/READ/WRITE
002550*SUCCEEDED.  CHECKED IN PLACE OF LETTING A BAD OPEN ABEND
002560*THE STEP (SEE RULE 9 IN 320-COUNT-OCCURRENCES).
002570 01  WS-FILE-STATUS-AREA.
002580     05  WS-KEYWORD-FILE-STATUS      PIC X(02) VALUE SPACES.
002590         88  KEYWORD-FILE-OK                    VALUE '00'.
002600     05  WS-FILEIDX-FILE-STATUS      PIC X(02) VALUE SPACES.
002610         88  FILEIDX-FILE-OK                    VALUE '00'.
002620     05  WS-DOC-FILE-STATUS          PIC X(02) VALUE SPACES.
002630         88  DOC-FILE-OK                        VALUE '00'.
002640     05  WS-RESULTS-FILE-STATUS      PIC X(02) VALUE SPACES.
002650         88  RESULTS-FILE-OK                    VALUE '00'.
002660     05  FILLER                      PIC X(04).
002670*
002680*EACH FILE-STATUS FIELD IS PAIRED WITH ITS OWN 88-LEVEL SO
002690*THE PROCEDURE DIVISION NEVER COMPARES A RAW STATUS VALUE --
002700*KEYWORD-FILE-OK, FILEIDX-FILE-OK, DOC-FILE-OK, AND RESULTS-
002710*FILE-OK ARE THE ONLY FORMS TESTED ANYWHERE IN THIS PROGRAM.
002720*DDNAME OF THE CANDIDATE FILE CURRENTLY BEING SCORED --
002730*MOVED IN FROM FX-DATA-FILE BEFORE EACH OPEN OF DOCUMENT-FILE.
002740 01  WS-DOC-FILE-NAME-AREA.
002750     05  WS-DOC-FILE-NAME            PIC X(20) VALUE SPACES.
002760     05  FILLER                      PIC X(04).
002770*
002780*WS-DOC-FILE-NAME IS OVERWRITTEN ONCE PER CATALOGUE ENTRY BY
002790*320-COUNT-OCCURRENCES JUST BEFORE THE DYNAMIC OPEN -- IT
002800*HOLDS NO VALUE OF INTEREST BETWEEN CATALOGUE ENTRIES.
002810*
002820*KEYWORD TABLE -- ONE ENTRY PER REGISTERED TERM, IN LOAD ORDER.
002830 01  WS-KEYWORD-TABLE.
002840*EACH ENTRY IS INDEXED, NOT SUBSCRIPTED, BY IDX-TERM -- THE
002850*SAME INDEXING DISCIPLINE APPLIES TO EVERY OCCURS TABLE IN
002860*THIS PROGRAM (IDX-FILE, IDX-OCC-FILE, IDX-OCC-TERM, IDX-
002870*RANK, IDX-PICKED), SINCE INDEXED SEARCHES COMPILE TO A
002880*DISPLACEMENT RATHER THAN A MULTIPLY ON THIS MACHINE.
002890     05  WS-KEYWORD-ENTRY OCCURS 25 TIMES
002900                          INDEXED BY IDX-TERM.
002910*        THE SEARCH TERM ITSELF, AS LOADED FROM KEYWDIN.
002920         10  WS-KW-TERM              PIC X(20).
002930*        INVERSE DOCUMENT FREQUENCY FOR THIS TERM, COMPUTED
002940*        ONCE IN 400-COMPUTE-IDF-TABLE AND READ BACK BY
002950*        EVERY FILE'S SCORE ACCUMULATION.
002960         10  WS-KW-IDF               PIC S9(04)V9(04)
002970                                     VALUE ZEROES.
002980*        HOW MANY REGISTERED FILES CONTAIN THIS TERM AT
002990*        LEAST ONCE -- THE IDF DENOMINATOR, KEPT FOR TRACE
003000*        DISPLAYS AND FOR RE-RUNNING 400 IN ISOLATION.
003010         10  WS-KW-DOCS-WITH-TERM    PIC 9(04) COMP
003020                                     VALUE ZEROES.
003030         10  FILLER                  PIC X(04).
003040*
003050*WS-KW-IDF AND WS-KW-DOCS-WITH-TERM ARE BOTH ZEROED AT
003060*REGISTRATION TIME (210-REGISTER-TERM) AND NOT TOUCHED AGAIN
003070*UNTIL 400-COMPUTE-IDF-TABLE RUNS -- THE TABLE IS LOADED
003080*COMPLETE BEFORE ANY IDF ARITHMETIC BEGINS.
003090*FILE TABLE -- ONE ENTRY PER REGISTERED CANDIDATE FILE, IN
003100*CATALOGUE (REGISTRATION) ORDER.
003110 01  WS-FILE-TABLE.
003120*SIZED AT 150 ENTRIES SINCE OPS-0209 RAISED THE CATALOGUE
003130*LIMIT IN 1997 -- A CATALOGUE BEYOND THAT COUNT IS NOT
003140*REJECTED WHOLESALE, ONLY THE OVERFLOW ENTRIES ARE (SEE
003150*310-REGISTER-FILE'S TABLE-FULL CHECK).
003160     05  WS-FILE-ENTRY OCCURS 150 TIMES
003170                       INDEXED BY IDX-FILE.
003180*        CATALOGUE NAME PRINTED ON THE REPORT.
003190         10  WS-FX-FILE-NAME         PIC X(20).
003200*        ALTERNATE STEM/SUFFIX VIEW OF THE SAME 20 BYTES,
003210*        KEPT FOR ANY FUTURE REPORT THAT SORTS OR GROUPS BY
003220*        FILE-NAME SUFFIX; NOT READ BY THIS VERSION OF THE
003230*        PROGRAM BUT LEFT IN PLACE PER OPS-0301 REVIEW.
003240         10  WS-FX-FILE-NAME-PARTS REDEFINES
003250                WS-FX-FILE-NAME.
003260             15  WS-FX-FILE-NAME-STEM     PIC X(12).
003270             15  WS-FX-FILE-NAME-SUFFIX   PIC X(08).
003280*        DDNAME OF THIS FILE'S TEXT DATASET -- MOVED TO
003290*        WS-DOC-FILE-NAME BEFORE EACH DYNAMIC OPEN.
003300         10  WS-FX-DATA-FILE         PIC X(20).
003310*        THIS FILE'S FINAL RELEVANCE SCORE -- THE MEAN OF
003320*        ITS TF-IDF VALUES ACROSS ALL REGISTERED TERMS.
003330         10  WS-FILE-SCORE           PIC S9(04)V9(04)
003340                                     VALUE ZEROES.
003350         10  FILLER                  PIC X(04).
003360*
003370*WS-FILE-SCORE STARTS AT ZERO AT REGISTRATION AND IS NOT SET
003380*TO ITS FINAL VALUE UNTIL 510-COMPUTE-ONE-FILE-SCORE RUNS --
003390*A FILE REGISTERED BUT NEVER SCORED (WHICH CANNOT HAPPEN IN
003400*THIS SINGLE-PASS JOB, BUT WOULD IF 500 WERE SKIPPED) WOULD
003410*SORT AS THE LOWEST POSSIBLE SCORE, NEVER AS GARBAGE.
003420*OCCURRENCE COUNTS -- WS-OCC-BY-TERM(J) OF WS-OCC-BY-FILE(I)
003430*IS THE NUMBER OF TIMES TERM J APPEARS IN FILE I.  A TWO-
003440*DIMENSIONAL TABLE, ONE ROW PER FILE, ONE COLUMN PER TERM,
003450*SIZED TO THE SAME LIMITS AS THE FILE AND KEYWORD TABLES.
003460 01  WS-OCCURRENCE-TABLE.
003470     05  WS-OCC-BY-FILE OCCURS 150 TIMES
003480                        INDEXED BY IDX-OCC-FILE.
003490         10  WS-OCC-BY-TERM OCCURS 25 TIMES
003500                            INDEXED BY IDX-OCC-TERM
003510                            PIC 9(06) COMP VALUE ZEROES.
003520     05  FILLER                      PIC X(01).
003530*
003540*RANK WORK TABLE -- WS-RANK-FILE-INDEX(N) IS THE FILE-TABLE
003550*SUBSCRIPT OF THE FILE PLACED AT REPORT POSITION N.  FILLED
003560*BY THE STABLE SELECTION SORT IN 600-RANK-FILES.
003570 01  WS-RANK-TABLE.
003580     05  WS-RANK-ENTRY OCCURS 150 TIMES
003590                       INDEXED BY IDX-RANK.
003600         10  WS-RANK-FILE-INDEX      PIC 9(04) COMP
003610                                     VALUE ZEROES.
003620         10  FILLER                  PIC X(04).
003630*
003640*PICK FLAGS FOR THE SELECTION SORT -- ONE BYTE PER FILE-TABLE
003650*SLOT, SET TO 'Y' ONCE THAT FILE HAS BEEN PLACED IN THE RANK
003660*TABLE SO IT IS NEVER SELECTED A SECOND TIME.
003670 01  WS-RANK-PICK-AREA.
003680     05  WS-RANK-PICKED-SW OCCURS 150 TIMES
003690                          INDEXED BY IDX-PICKED
003700                          PIC X(01) VALUE 'N'.
003710         88  RANK-SLOT-PICKED               VALUE 'Y'.
003720     05  FILLER                      PIC X(01).
003730*
003740*SCRATCH FIELDS FOR THE TOKEN SCAN OF ONE DOCUMENT LINE.  THE
003750*SCAN POINTER ITSELF IS A 77-LEVEL ABOVE, NOT PART OF THIS
003760*GROUP -- ONLY THE CURRENT-TOKEN HOLDING AREA LIVES HERE.
003770 01  WS-TOKEN-SCAN-WORK.
003780*    ONE WHITESPACE-DELIMITED TOKEN, UNSTRUNG OUT OF
003790*    DL-TEXT BY 340-MATCH-TOKEN, THEN COMPARED AGAINST
003800*    EVERY REGISTERED KEYWORD BY 345-COMPARE-TERM.
003810     05  WS-WORD                     PIC X(80) VALUE SPACES.
003820     05  FILLER                      PIC X(04).
003830*
003840*WS-WORD IS OVERWRITTEN ONCE PER TOKEN -- IT HOLDS NO STATE
003850*BETWEEN CALLS TO 340-MATCH-TOKEN AND IS EXPLICITLY RESET TO
003860*SPACES AT THE TOP OF THAT PARAGRAPH SO A SHORT TOKEN NEVER
003870*SHOWS TRAILING CHARACTERS LEFT OVER FROM A LONGER ONE.
003880*SCRATCH ACCUMULATOR FOR ONE FILE'S TOTAL SCORE, AND THE
003890*TF-IDF VALUE FOR ONE (FILE,TERM) PAIR ALONG THE WAY.
003900 01  WS-SCORE-WORK.
003910*    RUNNING SUM OF TF-IDF ACROSS ALL TERMS FOR THE FILE
003920*    CURRENTLY BEING SCORED; DIVIDED BY WS-TERM-COUNT AT
003930*    THE END OF 510-COMPUTE-ONE-FILE-SCORE TO GET THE MEAN.
003940     05  WS-SCORE-ACCUM              PIC S9(06)V9(04)
003950                                     VALUE ZEROES.
003960*    TF-IDF FOR THE SINGLE (FILE,TERM) PAIR JUST COMPUTED,
003970*    ROUNDED HALF-UP BEFORE IT IS ADDED INTO THE ACCUMULATOR
003980*    -- THIS IS THE FIRST OF THE TWO INDEPENDENT ROUNDINGS
003990*    RULE 5 CALLS FOR.
004000     05  WS-TFIDF-CURRENT            PIC S9(04)V9(04)
004010                                     VALUE ZEROES.
004020     05  FILLER                      PIC X(04).
004030*
004040*HAND-ROLLED BASE-10 LOGARITHM -- NO INTRINSIC FUNCTION IS
004050*USED ON THIS SYSTEM.  ARGUMENT IS RANGE-REDUCED TO A
004060*MANTISSA BETWEEN 1.000000 AND 9.999999 PLUS A POWER-OF-TEN
004070*CHARACTERISTIC, THEN THE FRACTIONAL LOG IS INTERPOLATED FROM
004080*WS-LOG10-CONSTANTS BELOW (LOG10 OF 1.0 THRU 9.9 BY TENTHS).
004090 01  WS-LOG10-WORK.
004100*    THE RAW ARGUMENT PASSED TO 800-CALCULATE-LOG10, ALWAYS
004110*    WS-DOC-COUNT DIVIDED BY WS-DOCS-WITH-TERM-COUNT.
004120     05  WS-LOG-ARG                  PIC 9(06)V9(06)
004130                                     VALUE ZEROES.
004140*    POWER OF TEN REMOVED FROM THE ARGUMENT DURING RANGE
004150*    REDUCTION -- NEGATIVE WHEN THE ARGUMENT STARTS BELOW 1.
004160     05  WS-LOG-CHARACTERISTIC       PIC S9(04) COMP
004170                                     VALUE ZEROES.
004180*    WHAT IS LEFT OF THE ARGUMENT AFTER RANGE REDUCTION,
004190*    ALWAYS BETWEEN 1.000000 AND 9.999999 INCLUSIVE.
004200     05  WS-LOG-MANTISSA             PIC 9(04)V9(06)
004210                                     VALUE ZEROES.
004220*    NOTE -- THE TABLE LOOKUP SUBSCRIPT ITSELF, WS-LOG-
004230*    TABLE-INDEX, IS DECLARED AS A 77-LEVEL AT THE TOP OF
004240*    WORKING STORAGE (NOT HERE) SO THE SHOP'S TRACE TOOL CAN
004250*    DISPLAY IT UNQUALIFIED AT A BREAKPOINT IN 830 BELOW.
004260*    FRACTION OF THE WAY BETWEEN THE TWO BRACKETING TABLE
004270*    ENTRIES -- THE LINEAR INTERPOLATION WEIGHT.
004280     05  WS-LOG-FRACTION-WEIGHT      PIC 9V9(06) VALUE ZEROES.
004290*    LOG10 OF THE TABLE ENTRY AT OR BELOW THE MANTISSA.
004300     05  WS-LOG-LO-VALUE             PIC S9V9(06) VALUE ZEROES.
004310*    LOG10 OF THE NEXT TABLE ENTRY ABOVE, OR 1.000000 WHEN
004320*    THE MANTISSA IS ALREADY AT THE TOP OF THE TABLE.
004330     05  WS-LOG-HI-VALUE             PIC S9V9(06) VALUE ZEROES.
004340*    INTERPOLATED FRACTIONAL PART OF THE LOGARITHM, ADDED TO
004350*    THE CHARACTERISTIC TO GIVE THE FINAL RESULT.
004360     05  WS-LOG-FRACTION             PIC S9V9(06) VALUE ZEROES.
004370*    LOG10(WS-LOG-ARG), ROUNDED HALF-UP TO 4 DECIMALS -- THE
004380*    VALUE 410-COMPUTE-ONE-TERM-IDF MOVES INTO WS-KW-IDF.
004390     05  WS-LOG-RESULT               PIC S9(04)V9(04)
004400                                     VALUE ZEROES.
004410     05  FILLER                      PIC X(04).
004420*
004430*ALTERNATE VIEW OF THE MANTISSA USED ONLY WHEN UPSI-0 IS ON,
004440*TO DISPLAY THE INTEGER AND DECIMAL PARTS SEPARATELY WHILE
004450*CHASING A LOG10 DISCREPANCY IN THE TEST REGION.
004460 01  WS-LOG-MANTISSA-DISPLAY.
004470*    INTEGER PORTION OF THE MANTISSA -- ALWAYS 1 THRU 9
004480*    ONCE RANGE REDUCTION HAS RUN.
004490     05  WS-LOG-MANTISSA-INT         PIC 9(04).
004500*    DECIMAL PORTION OF THE MANTISSA, SIX DIGITS.
004510     05  WS-LOG-MANTISSA-DEC         PIC 9(06).
004520*REDEFINITION OF THE SAME 10 BYTES AS ONE NUMERIC FIELD, FOR
004530*ARITHMETIC USE IN 830-INTERPOLATE-LOG10 -- NO FILLER OF ITS
004540*OWN SINCE IT ONLY RENAMES BYTES ALREADY LAID OUT ABOVE.
004550 01  WS-LOG-MANTISSA-NUM REDEFINES WS-LOG-MANTISSA-DISPLAY
004560                          PIC 9(04)V9(06).
004570*
004580*THIS REDEFINES-FOR-ARITHMETIC PATTERN LETS 830-INTERPOLATE-
004590*LOG10 MOVE THE UNSIGNED NUMERIC MANTISSA INTO ONE FIELD AND
004600*THEN READ ITS INTEGER AND DECIMAL HALVES BACK OUT SEPARATELY
004610*THROUGH THE DISPLAY-FORM GROUP ABOVE, WITHOUT A SEPARATE
004620*DIVIDE/REMAINDER PAIR OF STATEMENTS.
004630*LOG10(1.0) THRU LOG10(9.9) BY TENTHS -- 90 CONSTANTS, SAME
004640*FILLER-LIST-PLUS-REDEFINES TABLE STYLE USED FOR THE CAR-CAB
004650*GRAPHICS TABLE IN THE ELEVATOR SIMULATOR.  VALUES CARRIED TO
004660*SIX DECIMALS SO THE FINAL RESULT IS SAFE TO FOUR AFTER TWO
004670*ROUNDING STEPS (RANGE REDUCTION, THEN INTERPOLATION).
004680 01  WS-LOG10-CONSTANTS.
004690     05  FILLER   PIC S9V9(06) VALUE 0.000000.
004700     05  FILLER   PIC S9V9(06) VALUE 0.041393.
004710     05  FILLER   PIC S9V9(06) VALUE 0.079181.
004720     05  FILLER   PIC S9V9(06) VALUE 0.113943.
004730     05  FILLER   PIC S9V9(06) VALUE 0.146128.
004740     05  FILLER   PIC S9V9(06) VALUE 0.176091.
004750     05  FILLER   PIC S9V9(06) VALUE 0.204120.
004760     05  FILLER   PIC S9V9(06) VALUE 0.230449.
004770     05  FILLER   PIC S9V9(06) VALUE 0.255273.
004780     05  FILLER   PIC S9V9(06) VALUE 0.278754.
004790     05  FILLER   PIC S9V9(06) VALUE 0.301030.
004800     05  FILLER   PIC S9V9(06) VALUE 0.322219.
004810     05  FILLER   PIC S9V9(06) VALUE 0.342423.
004820     05  FILLER   PIC S9V9(06) VALUE 0.361728.
004830     05  FILLER   PIC S9V9(06) VALUE 0.380211.
004840     05  FILLER   PIC S9V9(06) VALUE 0.397940.
004850     05  FILLER   PIC S9V9(06) VALUE 0.414973.
004860     05  FILLER   PIC S9V9(06) VALUE 0.431364.
004870     05  FILLER   PIC S9V9(06) VALUE 0.447158.
004880     05  FILLER   PIC S9V9(06) VALUE 0.462398.
004890     05  FILLER   PIC S9V9(06) VALUE 0.477121.
004900     05  FILLER   PIC S9V9(06) VALUE 0.491362.
004910     05  FILLER   PIC S9V9(06) VALUE 0.505150.
004920     05  FILLER   PIC S9V9(06) VALUE 0.518514.
004930     05  FILLER   PIC S9V9(06) VALUE 0.531479.
004940     05  FILLER   PIC S9V9(06) VALUE 0.544068.
004950     05  FILLER   PIC S9V9(06) VALUE 0.556303.
004960     05  FILLER   PIC S9V9(06) VALUE 0.568202.
004970     05  FILLER   PIC S9V9(06) VALUE 0.579784.
004980     05  FILLER   PIC S9V9(06) VALUE 0.591065.
004990     05  FILLER   PIC S9V9(06) VALUE 0.602060.
005000     05  FILLER   PIC S9V9(06) VALUE 0.612784.
005010     05  FILLER   PIC S9V9(06) VALUE 0.623249.
005020     05  FILLER   PIC S9V9(06) VALUE 0.633468.
005030     05  FILLER   PIC S9V9(06) VALUE 0.643453.
005040     05  FILLER   PIC S9V9(06) VALUE 0.653213.
005050     05  FILLER   PIC S9V9(06) VALUE 0.662758.
005060     05  FILLER   PIC S9V9(06) VALUE 0.672098.
005070     05  FILLER   PIC S9V9(06) VALUE 0.681241.
005080     05  FILLER   PIC S9V9(06) VALUE 0.690196.
005090     05  FILLER   PIC S9V9(06) VALUE 0.698970.
005100     05  FILLER   PIC S9V9(06) VALUE 0.707570.
005110     05  FILLER   PIC S9V9(06) VALUE 0.716003.
005120     05  FILLER   PIC S9V9(06) VALUE 0.724276.
005130     05  FILLER   PIC S9V9(06) VALUE 0.732394.
005140     05  FILLER   PIC S9V9(06) VALUE 0.740363.
005150     05  FILLER   PIC S9V9(06) VALUE 0.748188.
005160     05  FILLER   PIC S9V9(06) VALUE 0.755875.
005170     05  FILLER   PIC S9V9(06) VALUE 0.763428.
005180     05  FILLER   PIC S9V9(06) VALUE 0.770852.
005190     05  FILLER   PIC S9V9(06) VALUE 0.778151.
005200     05  FILLER   PIC S9V9(06) VALUE 0.785330.
005210     05  FILLER   PIC S9V9(06) VALUE 0.792392.
005220     05  FILLER   PIC S9V9(06) VALUE 0.799341.
005230     05  FILLER   PIC S9V9(06) VALUE 0.806180.
005240     05  FILLER   PIC S9V9(06) VALUE 0.812913.
005250     05  FILLER   PIC S9V9(06) VALUE 0.819544.
005260     05  FILLER   PIC S9V9(06) VALUE 0.826075.
005270     05  FILLER   PIC S9V9(06) VALUE 0.832509.
005280     05  FILLER   PIC S9V9(06) VALUE 0.838849.
005290     05  FILLER   PIC S9V9(06) VALUE 0.845098.
005300     05  FILLER   PIC S9V9(06) VALUE 0.851258.
005310     05  FILLER   PIC S9V9(06) VALUE 0.857332.
005320     05  FILLER   PIC S9V9(06) VALUE 0.863323.
005330     05  FILLER   PIC S9V9(06) VALUE 0.869232.
005340     05  FILLER   PIC S9V9(06) VALUE 0.875061.
005350     05  FILLER   PIC S9V9(06) VALUE 0.880814.
005360     05  FILLER   PIC S9V9(06) VALUE 0.886491.
005370     05  FILLER   PIC S9V9(06) VALUE 0.892095.
005380     05  FILLER   PIC S9V9(06) VALUE 0.897627.
005390     05  FILLER   PIC S9V9(06) VALUE 0.903090.
005400     05  FILLER   PIC S9V9(06) VALUE 0.908485.
005410     05  FILLER   PIC S9V9(06) VALUE 0.913814.
005420     05  FILLER   PIC S9V9(06) VALUE 0.919078.
005430     05  FILLER   PIC S9V9(06) VALUE 0.924279.
005440     05  FILLER   PIC S9V9(06) VALUE 0.929419.
005450     05  FILLER   PIC S9V9(06) VALUE 0.934498.
005460     05  FILLER   PIC S9V9(06) VALUE 0.939519.
005470     05  FILLER   PIC S9V9(06) VALUE 0.944483.
005480     05  FILLER   PIC S9V9(06) VALUE 0.949390.
005490     05  FILLER   PIC S9V9(06) VALUE 0.954243.
005500     05  FILLER   PIC S9V9(06) VALUE 0.959041.
005510     05  FILLER   PIC S9V9(06) VALUE 0.963788.
005520     05  FILLER   PIC S9V9(06) VALUE 0.968483.
005530     05  FILLER   PIC S9V9(06) VALUE 0.973128.
005540     05  FILLER   PIC S9V9(06) VALUE 0.977724.
005550     05  FILLER   PIC S9V9(06) VALUE 0.982271.
005560     05  FILLER   PIC S9V9(06) VALUE 0.986772.
005570     05  FILLER   PIC S9V9(06) VALUE 0.991226.
005580     05  FILLER   PIC S9V9(06) VALUE 0.995635.
005590*REDEFINITION OF THE 90 CONSTANTS ABOVE AS AN OCCURS TABLE --
005600*NO FILLER OF ITS OWN, SAME AS THE ELEVATOR'S FILLER REDEFINES
005610*CLOSED-ELEVATOR-CAR: IT REINTERPRETS BYTES ALREADY THERE.
005620 01  WS-LOG10-TABLE REDEFINES WS-LOG10-CONSTANTS.
005630     05  WS-LOG10-VALUE OCCURS 90 TIMES PIC S9V9(06).
005640*
005650*THE TABLE WAS TYPED IN BY HAND FROM A PRINTED LOG TABLE IN
005660*1987 AND HAS NEVER BEEN REGENERATED -- SPOT-CHECKED AGAINST
005670*THE OLD CRC MATH TABLES DURING THE 2003 CLEANUP (CH0012) AND
005680*FOUND ACCURATE TO THE SIX DECIMALS CARRIED HERE.  DO NOT
005690*RE-KEY THIS TABLE WITHOUT RE-VERIFYING EVERY ONE OF THE 90
005700*ENTRIES -- A SINGLE MISTYPED DIGIT WOULD THROW OFF EVERY IDF
005710*VALUE COMPUTED FROM THE AFFECTED MANTISSA RANGE.
005720*RUN DATE, PULLED WITH ACCEPT FROM DATE (NOT AN INTRINSIC
005730*FUNCTION) AND REFORMATTED FOR THE REPORT HEADER.
005740 01  WS-RUN-DATE.
005750*    ACCEPT ... FROM DATE RETURNS YYMMDD -- THIS GROUP IS
005760*    EXACTLY SIX DIGITS TO MATCH, SO IT CARRIES NO FILLER.
005770     05  WS-RUN-DATE-YY              PIC 9(02).
005780     05  WS-RUN-DATE-MM              PIC 9(02).
005790     05  WS-RUN-DATE-DD              PIC 9(02).
005800*PRINTABLE MM/DD/YY FORM OF THE SAME RUN DATE, BUILT BY
005810*100-INITIALIZE-RUN AND MOVED INTO THE REPORT HEADING.
005820 01  WS-RUN-DATE-PRINT.
005830     05  WS-RUN-DATE-PRINT-MM        PIC 9(02).
005840     05  FILLER                      PIC X(01) VALUE '/'.
005850     05  WS-RUN-DATE-PRINT-DD        PIC 9(02).
005860     05  FILLER                      PIC X(01) VALUE '/'.
005870     05  WS-RUN-DATE-PRINT-YY        PIC 9(02).
005880     05  FILLER                      PIC X(01) VALUE SPACE.
005890*
005900*REPORT HEADER LINES, STAGED IN WORKING STORAGE AND MOVED TO
005910*RESULTS-RECORD BEFORE EACH WRITE, SAME AS WS-PRT-REC IN THE
005920*TOP-ACCOUNTS REPORT.  DISPLAYED TO THE CONSOLE AT RUN START
005930*BY 100-INITIALIZE-RUN, NOT WRITTEN TO RESULTS-FILE ITSELF --
005940*THE REPORT DATASET CARRIES ONLY DETAIL AND SUMMARY LINES.
005950 01  WS-HEADING-LINE-1.
005960     05  FILLER                      PIC X(20)
005970                           VALUE 'TFIDFRPT -- KEYWORD '.
005980     05  FILLER                      PIC X(20)
005990                           VALUE 'RELEVANCE RANKING   '.
006000     05  FILLER                      PIC X(06) VALUE 'RUN  '.
006010     05  WS-HDR1-DATE                PIC X(09).
006020     05  FILLER                      PIC X(11) VALUE SPACES.
006030*
006040 01  WS-HEADING-LINE-2.
006050     05  FILLER                      PIC X(02) VALUE SPACES.
006060     05  FILLER                      PIC X(02) VALUE 'RK'.
006070     05  FILLER                      PIC X(02) VALUE SPACES.
006080     05  FILLER                      PIC X(20)
006090                           VALUE 'FILE NAME           '.
006100     05  FILLER                      PIC X(02) VALUE SPACES.
006110     05  FILLER                      PIC X(18)
006120                           VALUE 'SCORE             '.
006130     05  FILLER                      PIC X(02) VALUE SPACES.
006140*
006150*ONE PRINTED DETAIL LINE -- RANK, FILE NAME, SIGNED SCORE
006160*WITH AN EXPLICIT DECIMAL POINT.  WS-RR-SCORE IS EDITED TO
006170*10 PRINT POSITIONS RATHER THAN A BARE 9-BYTE FIELD SO THE
006180*SIGN AND DECIMAL POINT BOTH SHOW ON THE REPORT; THE OVERALL
006190*RECORD STILL TOTALS 46 BYTES (2+2+20+2+10+10).
006200 01  WS-DETAIL-LINE.
006210     05  WS-RR-RANK                  PIC 9(02).
006220     05  FILLER                      PIC X(02) VALUE SPACES.
006230     05  WS-RR-FILE-NAME             PIC X(20).
006240     05  FILLER                      PIC X(02) VALUE SPACES.
006250     05  WS-RR-SCORE                 PIC -ZZZ9.9999.
006260     05  FILLER                      PIC X(10) VALUE SPACES.
006270*
006280*CONTROL-TOTAL LINE, REDEFINING THE SAME 46 BYTES AS THE
006290*DETAIL LINE -- FILE COUNT AND TERM COUNT, ALWAYS WRITTEN
006300*REGARDLESS OF HOW MANY FILES MADE THE RANKED REPORT.
006310 01  WS-SUMMARY-LINE REDEFINES WS-DETAIL-LINE.
006320     05  FILLER                      PIC X(07) VALUE 'FILES  '.
006330     05  WS-SUM-DOC-COUNT            PIC ZZZ9.
006340     05  FILLER                      PIC X(03) VALUE SPACES.
006350     05  FILLER                      PIC X(07) VALUE 'TERMS  '.
006360     05  WS-SUM-TERM-COUNT           PIC ZZZ9.
006370     05  FILLER                      PIC X(21) VALUE SPACES.
006380*
006390*WS-RR-SCORE'S EDITED PICTURE (-ZZZ9.9999) SUPPRESSES LEADING
006400*ZEROES BUT ALWAYS SHOWS THE DECIMAL POINT AND FOUR DECIMAL
006410*DIGITS, AND CARRIES A LEADING MINUS ONLY WHEN THE SCORE IS
006420*NEGATIVE -- A SCORE CANNOT ACTUALLY GO NEGATIVE UNDER THE
006430*CURRENT RULES SINCE BOTH OCCURRENCE COUNTS AND IDF VALUES
006440*ARE NON-NEGATIVE, BUT THE SIGN POSITION IS KEPT FOR SAFETY
006450*SHOULD THE SCORING FORMULA EVER CHANGE.
006460*
006470*A SINGLE ELEMENTARY 46-BYTE BLANK BUFFER -- NOT CURRENTLY
006480*WRITTEN BY ANY PARAGRAPH, KEPT FOR THE SAME REASON THE
006490*ELEVATOR PROGRAM KEEPS SINGLE-FIELD SCALARS LIKE TOP-FLOOR
006500*WITHOUT A FILLER SIBLING: IT IS ITSELF THE WHOLE RECORD.
006510 01  WS-BLANK-LINE                   PIC X(46) VALUE SPACES.
006520*
006530*SCRATCH FIELDS FOR THE STABLE DESCENDING SELECTION SORT IN
006540*600-RANK-FILES.  RESET AT THE START OF EACH RANK-SLOT SCAN.
006550 01  WS-RANK-WORK.
006560*    HIGHEST SCORE SEEN SO FAR IN THE CURRENT LEFTMOST-TO-
006570*    RIGHTMOST SCAN OF UNPICKED FILES.
006580     05  WS-BEST-SCORE               PIC S9(04)V9(04)
006590                                     VALUE ZEROES.
006600*    FILE-TABLE SUBSCRIPT OF THE CURRENT BEST FILE; ZERO
006610*    MEANS NO CANDIDATE HAS BEEN CONSIDERED YET THIS SCAN.
006620     05  WS-BEST-FILE-IDX            PIC 9(04) COMP
006630                                     VALUE ZEROES.
006640*    RUNNING COUNT OF FILES CONTAINING THE TERM CURRENTLY
006650*    BEING PROCESSED BY 410-COMPUTE-ONE-TERM-IDF.
006660     05  WS-DOCS-WITH-TERM-COUNT     PIC 9(04) COMP
006670                                     VALUE ZEROES.
006680     05  FILLER                      PIC X(04).
006690*
006700*ALL THREE FIELDS IN THIS GROUP ARE RESET AT THE START OF
006710*THE PARAGRAPH THAT USES THEM (610 RESETS WS-BEST-FILE-IDX,
006720*410 RESETS WS-DOCS-WITH-TERM-COUNT) RATHER THAN HERE IN
006730*WORKING STORAGE, SINCE EACH IS REUSED MANY TIMES PER RUN.
006740*
006750*****************************************************************
006760*PROCEDURE DIVISION
006770*****************************************************************
006780*PARAGRAPHS ARE NUMBERED IN HUNDREDS BY MAJOR STEP (LOAD
006790*TERMS, LOAD FILES, COMPUTE IDF, COMPUTE SCORES, RANK, WRITE
006800*REPORT, LOG10 SUBROUTINE, TERMINATE), WITH TENS AND UNITS
006810*USED FOR HELPER PARAGRAPHS UNDER EACH STEP -- SAME NUMBERING
006820*DISCIPLINE AS THE TOP-ACCOUNTS REPORT.  LOOPING IS DONE
006830*ENTIRELY THROUGH PERFORM OF A NAMED PARAGRAPH, NEVER AN
006840*IN-LINE PERFORM ... END-PERFORM, PER SHOP CODING STANDARDS.
006850 PROCEDURE DIVISION.
006860*
006870*DRIVER PARAGRAPH -- ONE PASS THROUGH EACH MAJOR STEP, IN
006880*ORDER, THEN STOP.  NO STEP IS EVER RE-ENTERED.
006890 000-MAIN-CONTROL.
006900     PERFORM 100-INITIALIZE-RUN
006910     PERFORM 200-LOAD-TERMS THRU 200-EXIT
006920     PERFORM 300-LOAD-FILES THRU 300-EXIT
006930     PERFORM 400-COMPUTE-IDF-TABLE THRU 400-EXIT
006940     PERFORM 500-COMPUTE-FILE-SCORES THRU 500-EXIT
006950     PERFORM 600-RANK-FILES THRU 600-EXIT
006960     PERFORM 700-WRITE-REPORT THRU 700-EXIT
006970     PERFORM 900-TERMINATE-RUN
006980     STOP RUN.
006990*
007000*EACH PERFORM ABOVE NAMES ITS OWN THRU-EXIT RANGE SO A LATER
007010*MAINTAINER CAN INSERT A NEW PARAGRAPH INTO ANY STEP WITHOUT
007020*DISTURBING THE PARAGRAPH NUMBERS OF THE STEPS AROUND IT.
007030*100-INITIALIZE-RUN HAS NO THRU-EXIT BECAUSE IT IS A SINGLE
007040*STRAIGHT-LINE PARAGRAPH WITH NO INTERNAL GO TO.
007050*OPENS ALL THREE INPUT/OUTPUT DATASETS FOR THE RUN AND BUILDS
007060*THE REPORT HEADING FROM TODAY'S DATE.  A FAILED OPEN ON
007070*EITHER FIXED INPUT SETS ITS EOF SWITCH DIRECTLY, SO 200-
007080*LOAD-TERMS / 300-LOAD-FILES FALL THROUGH WITH ZERO RECORDS
007090*INSTEAD OF READING GARBAGE.
007100 100-INITIALIZE-RUN.
007110     ACCEPT WS-RUN-DATE FROM DATE
007120     MOVE WS-RUN-DATE-MM TO WS-RUN-DATE-PRINT-MM
007130     MOVE WS-RUN-DATE-DD TO WS-RUN-DATE-PRINT-DD
007140     MOVE WS-RUN-DATE-YY TO WS-RUN-DATE-PRINT-YY
007150     MOVE WS-RUN-DATE-PRINT TO WS-HDR1-DATE
007160     DISPLAY WS-HEADING-LINE-1
007170     DISPLAY WS-HEADING-LINE-2
007180*    UPSI-0 TRACE LINE, ADDED PER CH0005 FOR TEST-REGION
007190*    DIAGNOSTICS -- SILENT IN PRODUCTION.
007200     IF TRACE-SWITCH-ON
007210         DISPLAY 'TFIDFRPT TRACE -- RUN DATE ' WS-HDR1-DATE
007220     END-IF
007230     OPEN INPUT KEYWORD-FILE
007240     IF NOT KEYWORD-FILE-OK
007250         DISPLAY 'TFIDFRPT -- KEYWDIN OPEN FAILED, STATUS '
007260                 WS-KEYWORD-FILE-STATUS
007270         MOVE 'Y' TO WS-KEYWORD-EOF-SW
007280     END-IF
007290     OPEN INPUT FILE-INDEX-FILE
007300     IF NOT FILEIDX-FILE-OK
007310         DISPLAY 'TFIDFRPT -- FILEIDX OPEN FAILED, STATUS '
007320                 WS-FILEIDX-FILE-STATUS
007330         MOVE 'Y' TO WS-FILEIDX-EOF-SW
007340     END-IF
007350     OPEN OUTPUT RESULTS-FILE.
007360*
007370*RESULTS-FILE HAS NO OPEN-FAILURE CHECK -- AN OUTPUT DATASET
007380*THAT CANNOT OPEN IS A JCL/CATALOG PROBLEM THE OPERATOR MUST
007390*FIX BEFORE RESUBMITTING, NOT A CONDITION THIS PROGRAM CAN
007400*WORK AROUND, SO THE SHOP LEAVES IT TO ABEND ON A BAD OPEN.
007410*LOAD TERMS -- KEYWORDS LOAD BEFORE ANY FILE IS REGISTERED,
007420*SO THE TERM-REGISTRATION GUARD (RULE 1) NEVER TRIPS IN THIS
007430*SINGLE-PASS JOB; THE SWITCH TEST IS KEPT AS A SAFEGUARD.
007440*READS KEYWDIN TO END OF FILE, PERFORMING 210-REGISTER-TERM
007450*FOR EACH NON-BLANK LINE.  A BLANK LINE IS SILENTLY SKIPPED
007460*RATHER THAN REGISTERED AS AN EMPTY TERM.
007470 200-LOAD-TERMS.
007480     IF KEYWORD-EOF
007490         GO TO 200-EXIT
007500     END-IF
007510     READ KEYWORD-FILE
007520         AT END
007530             MOVE 'Y' TO WS-KEYWORD-EOF-SW
007540             GO TO 200-EXIT
007550     END-READ
007560     IF KW-TERM NOT = SPACES
007570         PERFORM 210-REGISTER-TERM
007580     END-IF
007590     GO TO 200-LOAD-TERMS.
007600*
007610*ADDS ONE TERM TO WS-KEYWORD-TABLE, PROVIDED THE TABLE ISN'T
007620*FULL AND NO FILE HAS BEEN REGISTERED YET (RULE 1).  A
007630*REJECTED TERM IS LOGGED TO THE CONSOLE, NOT ABENDED.
007640 210-REGISTER-TERM.
007650     IF FILES-LOADED
007660         DISPLAY 'TFIDFRPT -- TERM REJECTED, FILES ALREADY '
007670                 'LOADED: ' KW-TERM
007680     ELSE
007690         IF WS-TERM-COUNT < WS-MAX-TERMS
007700             ADD 1 TO WS-TERM-COUNT
007710             SET IDX-TERM TO WS-TERM-COUNT
007720             MOVE KW-TERM TO WS-KW-TERM (IDX-TERM)
007730             MOVE ZEROES TO WS-KW-IDF (IDX-TERM)
007740             MOVE ZEROES TO WS-KW-DOCS-WITH-TERM (IDX-TERM)
007750         ELSE
007760             DISPLAY 'TFIDFRPT -- KEYWORD TABLE FULL, '
007770                     'TERM IGNORED: ' KW-TERM
007780         END-IF
007790     END-IF.
007800*
007810*CLOSES KEYWDIN -- IT IS NEVER RE-OPENED IN A SINGLE-PASS RUN.
007820 200-EXIT.
007830     CLOSE KEYWORD-FILE
007840     EXIT.
007850*
007860*200-LOAD-TERMS LOOPS BY GO TO RATHER THAN A PERFORM UNTIL
007870*BECAUSE THE AT-END BRANCH AND THE NORMAL BRANCH BOTH NEED TO
007880*FALL INTO 200-EXIT -- THE OLDER, GO-TO-BASED READ-LOOP IDIOM
007890*THIS SHOP HAS USED SINCE ITS EARLIEST BATCH WORK.
007900*LOAD FILES -- CATALOGUE MUST ALREADY BE SORTED BY FILE NAME
007910*(STAND-IN FOR THE OLD DIRECTORY-SCAN SORT).  RULE 2: A FILE
007920*IS REJECTED, NOT ABORTED, WHEN NO TERM IS YET REGISTERED.
007930*READS FILEIDX TO END OF FILE.  A CATALOGUE RECORD WHOSE
007940*FILE NAME DOES NOT START WITH A WORD CHARACTER IS TREATED
007950*AS JUNK AND SKIPPED (ADDED PER CH0011 AFTER A STRAY BLANK
007960*LINE IN THE CATALOGUE ONCE SCORED AS A ZERO-TERM FILE).
007970 300-LOAD-FILES.
007980     IF FILEIDX-EOF
007990         GO TO 300-EXIT
008000     END-IF
008010     READ FILE-INDEX-FILE
008020         AT END
008030             MOVE 'Y' TO WS-FILEIDX-EOF-SW
008040             GO TO 300-EXIT
008050     END-READ
008060     IF FX-FILE-NAME (1:1) IS NOT WORD-CHARACTER
008070         DISPLAY 'TFIDFRPT -- CATALOGUE RECORD SKIPPED, BAD '
008080                 'NAME: ' FX-FILE-NAME
008090     ELSE
008100         IF WS-TERM-COUNT = 0
008110             DISPLAY 'TFIDFRPT -- FILE REJECTED, NO TERMS '
008120                     'REGISTERED: ' FX-FILE-NAME
008130         ELSE
008140             PERFORM 310-REGISTER-FILE
008150         END-IF
008160     END-IF
008170     GO TO 300-LOAD-FILES.
008180*
008190*ADDS ONE FILE TO WS-FILE-TABLE, LATCHES FILES-LOADED SO NO
008200*MORE TERMS CAN BE REGISTERED (RULE 1), ZEROES ITS ROW OF THE
008210*OCCURRENCE TABLE, THEN COUNTS ITS KEYWORD HITS.  A CATALOGUE
008220*BEYOND WS-MAX-FILES IS LOGGED AND SKIPPED, NOT ABENDED.
008230 310-REGISTER-FILE.
008240     IF WS-DOC-COUNT >= WS-MAX-FILES
008250         DISPLAY 'TFIDFRPT -- FILE TABLE FULL, FILE IGNORED: '
008260                 FX-FILE-NAME
008270     ELSE
008280         SET FILES-LOADED TO TRUE
008290         ADD 1 TO WS-DOC-COUNT
008300         SET IDX-FILE      TO WS-DOC-COUNT
008310         SET IDX-OCC-FILE  TO WS-DOC-COUNT
008320         MOVE FX-FILE-NAME TO WS-FX-FILE-NAME (IDX-FILE)
008330         MOVE FX-DATA-FILE TO WS-FX-DATA-FILE (IDX-FILE)
008340         MOVE ZEROES       TO WS-FILE-SCORE (IDX-FILE)
008350         PERFORM 312-ZERO-OCCURRENCE-CELL
008360             VARYING IDX-OCC-TERM FROM 1 BY 1
008370             UNTIL IDX-OCC-TERM > WS-TERM-COUNT
008380         PERFORM 320-COUNT-OCCURRENCES THRU 320-EXIT
008390     END-IF.
008400*
008410*ZEROES ONE (FILE,TERM) OCCURRENCE CELL -- PERFORMED ONCE PER
008420*REGISTERED TERM SO A NEWLY-REGISTERED FILE NEVER INHERITS A
008430*STALE COUNT FROM AN EARLIER RUN'S WORKING STORAGE.
008440 312-ZERO-OCCURRENCE-CELL.
008450     MOVE ZEROES TO WS-OCC-BY-TERM (IDX-OCC-FILE, IDX-OCC-TERM).
008460*
008470*312 IS PERFORMED WS-TERM-COUNT TIMES FOR EVERY REGISTERED
008480*FILE, NOT JUST ONCE -- WORKING STORAGE IS NOT GUARANTEED
008490*BINARY ZERO ON EVERY COMPILER THIS PROGRAM HAS RUN UNDER,
008500*SO THE SHOP ZEROES EACH CELL EXPLICITLY RATHER THAN TRUSTING
008510*AN IMPLICIT INITIAL STATE.
008520*RULE 9: A CATALOGUE ENTRY WHOSE DATA FILE CANNOT BE OPENED
008530*IS TOLERATED -- THE FILE STAYS REGISTERED WITH ZERO COUNTS.
008540*OPENS THE CANDIDATE FILE DYNAMICALLY BY MOVING ITS DDNAME
008550*INTO WS-DOC-FILE-NAME FIRST, SINCE THE SELECT CLAUSE NAMES
008560*A DATA-NAME RATHER THAN A LITERAL.
008570 320-COUNT-OCCURRENCES.
008580     MOVE FX-DATA-FILE TO WS-DOC-FILE-NAME
008590     MOVE 'N' TO WS-DOCLINE-EOF-SW
008600     OPEN INPUT DOCUMENT-FILE
008610     IF NOT DOC-FILE-OK
008620         DISPLAY 'TFIDFRPT -- DATA FILE UNREADABLE, ZERO '
008630                 'COUNTS ASSUMED: ' FX-DATA-FILE
008640     ELSE
008650         PERFORM 330-SCAN-DOC-LINE THRU 330-EXIT
008660             UNTIL DOCLINE-EOF
008670         CLOSE DOCUMENT-FILE
008680     END-IF.
008690 320-EXIT.
008700     EXIT.
008710*
008720*READS ONE LINE OF THE CANDIDATE FILE AND HANDS IT OFF TO
008730*340-MATCH-TOKEN, STARTING THE UNSTRING POINTER AT BYTE 1
008740*EACH TIME.  LOOPS UNTIL THE POINTER PASSES BYTE 80.
008750 330-SCAN-DOC-LINE.
008760     READ DOCUMENT-FILE
008770         AT END
008780             MOVE 'Y' TO WS-DOCLINE-EOF-SW
008790             GO TO 330-EXIT
008800     END-READ
008810     MOVE 1 TO WS-SCAN-PTR
008820     PERFORM 340-MATCH-TOKEN THRU 340-EXIT
008830         UNTIL WS-SCAN-PTR > 80.
008840 330-EXIT.
008850     EXIT.
008860*
008870*TOKENS SPLIT ON RUNS OF SPACES -- CONSECUTIVE DELIMITERS
008880*PRODUCE EMPTY TOKENS, WHICH NEVER MATCH A KEYWORD.  ON
008890*OVERFLOW (NO MORE DELIMITERS IN THE REMAINDER OF THE LINE)
008900*THE POINTER IS FORCED PAST 80 SO THE CALLING LOOP ENDS.
008910 340-MATCH-TOKEN.
008920     MOVE SPACES TO WS-WORD
008930     UNSTRING DL-TEXT DELIMITED BY ALL SPACE
008940         INTO WS-WORD
008950         WITH POINTER WS-SCAN-PTR
008960         ON OVERFLOW
008970             MOVE 81 TO WS-SCAN-PTR
008980     END-UNSTRING
008990     IF WS-WORD = SPACES
009000         GO TO 340-EXIT
009010     END-IF
009020     PERFORM 345-COMPARE-TERM
009030         VARYING IDX-OCC-TERM FROM 1 BY 1
009040         UNTIL IDX-OCC-TERM > WS-TERM-COUNT.
009050 340-EXIT.
009060     EXIT.
009070*
009080*RULE 3: PLAIN OCCURRENCE COUNT -- EVERY EXACT MATCH OF THE
009090*CURRENT TOKEN AGAINST A REGISTERED TERM ADDS ONE HIT TO THAT
009100*(FILE,TERM) CELL.  NO STEMMING, NO CASE-FOLDING.
009110 345-COMPARE-TERM.
009120     IF WS-WORD = WS-KW-TERM (IDX-OCC-TERM)
009130         ADD 1 TO WS-OCC-BY-TERM (IDX-OCC-FILE, IDX-OCC-TERM)
009140     END-IF.
009150*
009160*345 IS CALLED ONCE PER TOKEN PER REGISTERED TERM -- WITH THE
009170*TABLE LIMITS AT 150 FILES AND 25 TERMS THIS IS THE HOTTEST
009180*PATH IN THE PROGRAM.  THE COMPARISON IS A STRAIGHT PIC X(80)
009190*EQUALITY TEST; A TOKEN SHORTER THAN A REGISTERED TERM SIMPLY
009200*FAILS TO MATCH SINCE BOTH SIDES ARE SPACE-PADDED TO 80 BYTES.
009210*RULE 4: IDF = LOG10(TOTAL FILES / FILES CONTAINING TERM),
009220*OR ZERO WHEN NO FILE CONTAINS THE TERM AT ALL.  DRIVES ONE
009230*PASS OVER THE KEYWORD TABLE, COMPUTING EACH TERM'S IDF ONCE
009240*SO 500-COMPUTE-FILE-SCORES CAN READ IT BACK REPEATEDLY.
009250*STEP 400 RUNS AFTER STEPS 200 AND 300 HAVE BOTH FINISHED --
009260*EVERY TERM AND EVERY FILE'S OCCURRENCE COUNTS MUST BE IN
009270*PLACE BEFORE ANY IDF CAN BE COMPUTED, SINCE THE IDF FOR A
009280*TERM DEPENDS ON HOW MANY OF THE REGISTERED FILES CONTAIN IT.
009290 400-COMPUTE-IDF-TABLE.
009300     IF WS-TERM-COUNT > 0
009310         PERFORM 410-COMPUTE-ONE-TERM-IDF
009320             VARYING IDX-TERM FROM 1 BY 1
009330             UNTIL IDX-TERM > WS-TERM-COUNT
009340     END-IF.
009350*
009360*COUNTS HOW MANY REGISTERED FILES CONTAIN THE CURRENT TERM,
009370*THEN COMPUTES ITS IDF -- ZERO IF NO FILE CONTAINS IT, ELSE
009380*LOG10 OF THE RATIO VIA THE HAND-ROLLED SUBROUTINE.
009390 410-COMPUTE-ONE-TERM-IDF.
009400     MOVE ZEROES TO WS-DOCS-WITH-TERM-COUNT
009410     IF WS-DOC-COUNT > 0
009420         PERFORM 415-TALLY-DOCS-WITH-TERM
009430             VARYING IDX-OCC-FILE FROM 1 BY 1
009440             UNTIL IDX-OCC-FILE > WS-DOC-COUNT
009450     END-IF
009460     MOVE WS-DOCS-WITH-TERM-COUNT
009470                      TO WS-KW-DOCS-WITH-TERM (IDX-TERM)
009480     IF WS-DOCS-WITH-TERM-COUNT = 0
009490         MOVE ZEROES TO WS-KW-IDF (IDX-TERM)
009500     ELSE
009510         COMPUTE WS-LOG-ARG ROUNDED =
009520             WS-DOC-COUNT / WS-DOCS-WITH-TERM-COUNT
009530         PERFORM 800-CALCULATE-LOG10 THRU 800-EXIT
009540         MOVE WS-LOG-RESULT TO WS-KW-IDF (IDX-TERM)
009550     END-IF.
009560*
009570*BUMPS WS-DOCS-WITH-TERM-COUNT WHEN THE CURRENT FILE HAS AT
009580*LEAST ONE OCCURRENCE OF THE TERM BEING PROCESSED BY 410.
009590 415-TALLY-DOCS-WITH-TERM.
009600     IF WS-OCC-BY-TERM (IDX-OCC-FILE, IDX-TERM) > 0
009610         ADD 1 TO WS-DOCS-WITH-TERM-COUNT
009620     END-IF.
009630*
009640*415 TESTS FOR PRESENCE, NOT COUNT -- A FILE WITH TEN HITS OF
009650*A TERM CONTRIBUTES THE SAME SINGLE 1 TO WS-DOCS-WITH-TERM-
009660*COUNT AS A FILE WITH ONE HIT.  THAT DISTINCTION (PRESENCE
009670*VERSUS FREQUENCY) IS WHAT SEPARATES THE IDF CALCULATION IN
009680*410 FROM THE PLAIN OCCURRENCE COUNT USED BY 515 LATER ON.
009690*RULE 5/6: TF-IDF ROUNDED PER TERM, THEN THE FILE'S MEAN
009700*SCORE ROUNDED AGAIN -- TWO INDEPENDENT ROUNDING STEPS.
009710*DRIVES ONE PASS OVER THE FILE TABLE, SCORING EACH FILE IN
009720*CATALOGUE ORDER.
009730 500-COMPUTE-FILE-SCORES.
009740     IF WS-DOC-COUNT > 0
009750         PERFORM 510-COMPUTE-ONE-FILE-SCORE
009760             VARYING IDX-FILE FROM 1 BY 1
009770             UNTIL IDX-FILE > WS-DOC-COUNT
009780     END-IF.
009790*
009800*RULE 7: A FILE'S SCORE IS THE MEAN OF ITS TF-IDF VALUES OVER
009810*ALL REGISTERED TERMS.  WHEN NO TERMS ARE REGISTERED THE
009820*SCORE IS FORCED TO ZERO RATHER THAN DIVIDING BY ZERO.
009830 510-COMPUTE-ONE-FILE-SCORE.
009840     SET IDX-OCC-FILE TO IDX-FILE
009850     MOVE ZEROES TO WS-SCORE-ACCUM
009860     IF WS-TERM-COUNT > 0
009870         PERFORM 515-ACCUMULATE-TERM-SCORE
009880             VARYING IDX-TERM FROM 1 BY 1
009890             UNTIL IDX-TERM > WS-TERM-COUNT
009900         COMPUTE WS-FILE-SCORE (IDX-FILE) ROUNDED =
009910             WS-SCORE-ACCUM / WS-TERM-COUNT
009920     ELSE
009930         MOVE ZEROES TO WS-FILE-SCORE (IDX-FILE)
009940     END-IF.
009950*
009960*RULE 6: TF-IDF FOR ONE (FILE,TERM) PAIR IS THE PLAIN
009970*OCCURRENCE COUNT TIMES THE TERM'S IDF, ROUNDED HALF-UP
009980*BEFORE IT JOINS THE FILE'S RUNNING SCORE ACCUMULATOR.
009990 515-ACCUMULATE-TERM-SCORE.
010000     COMPUTE WS-TFIDF-CURRENT ROUNDED =
010010         WS-OCC-BY-TERM (IDX-OCC-FILE, IDX-TERM)
010020         * WS-KW-IDF (IDX-TERM)
010030     ADD WS-TFIDF-CURRENT TO WS-SCORE-ACCUM.
010040*
010050*A TERM THAT NEVER APPEARS IN THE CURRENT FILE STILL RUNS
010060*THROUGH 515 -- ITS OCCURRENCE COUNT IS ZERO SO THE PRODUCT
010070*IS ZERO AND THE ACCUMULATOR IS UNCHANGED, WHICH IS WHY THE
010080*MEAN IN 510 IS DIVIDED BY WS-TERM-COUNT RATHER THAN BY THE
010090*NUMBER OF TERMS THAT ACTUALLY HIT.
010100*RULE 8: STABLE DESCENDING RANK -- ON A SCORE TIE THE FILE
010110*REGISTERED FIRST IN THE CATALOGUE OUTRANKS THE LATER ONE.
010120*DETERMINES HOW MANY FILES ACTUALLY MAKE THE REPORT (THE
010130*LESSER OF WS-DOC-COUNT AND WS-TOP-N-REQUESTED), THEN RUNS
010140*A SELECTION SORT: ONE LEFTMOST-MAX SCAN PER RANK SLOT.
010150 600-RANK-FILES.
010160     IF WS-DOC-COUNT < WS-TOP-N-REQUESTED
010170         MOVE WS-DOC-COUNT TO WS-TOP-N-EFFECTIVE
010180     ELSE
010190         MOVE WS-TOP-N-REQUESTED TO WS-TOP-N-EFFECTIVE
010200     END-IF
010210     IF WS-DOC-COUNT > 0
010220         PERFORM 605-CLEAR-PICKED-SW
010230             VARYING IDX-PICKED FROM 1 BY 1
010240             UNTIL IDX-PICKED > WS-DOC-COUNT
010250         PERFORM 610-FIND-NEXT-HIGHEST
010260             VARYING IDX-RANK FROM 1 BY 1
010270             UNTIL IDX-RANK > WS-TOP-N-EFFECTIVE
010280     END-IF.
010290*
010300*RESETS ONE FILE'S PICK FLAG TO 'NOT YET PLACED' BEFORE THE
010310*SORT BEGINS -- PERFORMED ONCE PER REGISTERED FILE.
010320 605-CLEAR-PICKED-SW.
010330     MOVE 'N' TO WS-RANK-PICKED-SW (IDX-PICKED).
010340*
010350*FILLS ONE RANK-TABLE SLOT WITH THE HIGHEST-SCORING FILE NOT
010360*YET PICKED, THEN MARKS THAT FILE PICKED SO IT CANNOT BE
010370*CHOSEN AGAIN FOR A LATER (LOWER) RANK SLOT.
010380 610-FIND-NEXT-HIGHEST.
010390     MOVE ZEROES TO WS-BEST-FILE-IDX
010400     PERFORM 615-CONSIDER-FILE-FOR-RANK
010410         VARYING IDX-FILE FROM 1 BY 1
010420         UNTIL IDX-FILE > WS-DOC-COUNT
010430     SET IDX-PICKED TO WS-BEST-FILE-IDX
010440     SET RANK-SLOT-PICKED (IDX-PICKED) TO TRUE
010450     MOVE WS-BEST-FILE-IDX TO WS-RANK-FILE-INDEX (IDX-RANK).
010460*
010470*ONE STEP OF THE LEFTMOST-MAX SCAN -- A STRICT GREATER-THAN
010480*TEST MEANS AN EARLIER-REGISTERED FILE WITH AN EQUAL SCORE IS
010490*NEVER DISPLACED BY A LATER ONE, WHICH IS WHAT KEEPS TIES IN
010500*ORIGINAL CATALOGUE ORDER (RULE 8).
010510 615-CONSIDER-FILE-FOR-RANK.
010520     IF NOT RANK-SLOT-PICKED (IDX-FILE)
010530         IF WS-BEST-FILE-IDX = 0
010540             MOVE IDX-FILE TO WS-BEST-FILE-IDX
010550             MOVE WS-FILE-SCORE (IDX-FILE) TO WS-BEST-SCORE
010560         ELSE
010570             IF WS-FILE-SCORE (IDX-FILE) > WS-BEST-SCORE
010580                 MOVE IDX-FILE TO WS-BEST-FILE-IDX
010590                 MOVE WS-FILE-SCORE (IDX-FILE) TO WS-BEST-SCORE
010600             END-IF
010610         END-IF
010620     END-IF.
010630*
010640*615 RUNS ONCE PER FILE PER RANK SLOT, SO THE FULL SORT COSTS
010650*ON THE ORDER OF WS-TOP-N-EFFECTIVE TIMES WS-DOC-COUNT
010660*COMPARISONS -- ACCEPTABLE AT THE CURRENT 150-FILE, 10-SLOT
010670*LIMITS.  A SHELL OR MERGE SORT WAS CONSIDERED BUT REJECTED
010680*BECAUSE NEITHER PRESERVES CATALOGUE ORDER ON TIES WITHOUT
010690*CARRYING AN EXPLICIT SEQUENCE NUMBER THROUGH THE SORT KEY.
010700*RULE 10: A REPORT WITH ZERO RANKED FILES STILL PRINTS THE
010710*CONTROL-TOTAL LINE -- THE SUMMARY IS NEVER SUPPRESSED.
010720*WRITES ONE DETAIL LINE PER RANK SLOT (WHEN THERE IS AT LEAST
010730*ONE), THEN ALWAYS WRITES THE SUMMARY LINE LAST.
010740 700-WRITE-REPORT.
010750     IF WS-TOP-N-EFFECTIVE > 0
010760         PERFORM 710-WRITE-DETAIL-LINE
010770             VARYING IDX-RANK FROM 1 BY 1
010780             UNTIL IDX-RANK > WS-TOP-N-EFFECTIVE
010790     END-IF
010800     PERFORM 720-WRITE-SUMMARY-LINE.
010810*
010820*BUILDS ONE DETAIL LINE FROM THE RANK TABLE AND THE FILE
010830*TABLE ENTRY IT POINTS TO, THEN WRITES IT TO RESULTS-FILE.
010840 710-WRITE-DETAIL-LINE.
010850     SET IDX-FILE TO WS-RANK-FILE-INDEX (IDX-RANK)
010860     MOVE IDX-RANK TO WS-RR-RANK
010870     MOVE WS-FX-FILE-NAME (IDX-FILE) TO WS-RR-FILE-NAME
010880     MOVE WS-FILE-SCORE (IDX-FILE) TO WS-RR-SCORE
010890     MOVE WS-DETAIL-LINE TO RESULTS-RECORD
010900     WRITE RESULTS-RECORD.
010910*
010920*BUILDS AND WRITES THE CONTROL-TOTAL LINE -- FILE COUNT AND
010930*TERM COUNT FOR THE RUN, USING THE SUMMARY-LINE REDEFINITION
010940*OF THE SAME 46-BYTE AREA THE DETAIL LINES USE.
010950 720-WRITE-SUMMARY-LINE.
010960     MOVE WS-DOC-COUNT TO WS-SUM-DOC-COUNT
010970     MOVE WS-TERM-COUNT TO WS-SUM-TERM-COUNT
010980     MOVE WS-SUMMARY-LINE TO RESULTS-RECORD
010990     WRITE RESULTS-RECORD.
011000*
011010*THE SUMMARY LINE IS WRITTEN LAST SO A DOWNSTREAM STEP THAT
011020*READS RESULTS-FILE SEQUENTIALLY CAN TREAT THE FINAL RECORD
011030*AS AN END-OF-DETAIL MARKER WITHOUT COUNTING RECORDS FIRST.
011040*HAND-ROLLED LOG10 -- SHOP STANDARDS FORBID THE VENDOR MATH
011050*LIBRARY ON THIS BOX, SO WE RANGE-REDUCE TO A MANTISSA IN
011060*[1,10) AND INTERPOLATE OFF THE TENTHS TABLE ABOVE.  SEE THE
011070*Y2K COMMENT IN THE CHANGE LOG -- THE TABLE ITSELF DID NOT
011080*NEED TO CHANGE, ONLY THE CALLING SEQUENCE WAS REVIEWED.
011090*CALLER SUPPLIES WS-LOG-ARG; RESULT COMES BACK IN WS-LOG-
011100*RESULT.  RANGE REDUCTION RUNS FIRST (810 FOR ARGUMENTS OF 10
011110*OR MORE, 820 FOR ARGUMENTS UNDER 1), THEN 830 INTERPOLATES.
011120 800-CALCULATE-LOG10.
011130     MOVE ZEROES TO WS-LOG-CHARACTERISTIC
011140     MOVE WS-LOG-ARG TO WS-LOG-MANTISSA
011150     PERFORM 810-REDUCE-MANTISSA-HIGH
011160         UNTIL WS-LOG-MANTISSA < 10.000000
011170     PERFORM 820-REDUCE-MANTISSA-LOW
011180         UNTIL WS-LOG-MANTISSA NOT LESS THAN 1.000000
011190     PERFORM 830-INTERPOLATE-LOG10 THRU 830-EXIT.
011200 800-EXIT.
011210     EXIT.
011220*
011230*ONE STEP OF UPWARD RANGE REDUCTION -- DIVIDES THE MANTISSA
011240*BY TEN AND RAISES THE CHARACTERISTIC, FOR ARGUMENTS OF 10
011250*OR GREATER (I.E. WS-DOC-COUNT MUCH LARGER THAN THE TERM'S
011260*DOCUMENT COUNT).
011270 810-REDUCE-MANTISSA-HIGH.
011280     DIVIDE WS-LOG-MANTISSA BY 10 GIVING WS-LOG-MANTISSA
011290     ADD 1 TO WS-LOG-CHARACTERISTIC.
011300*
011310*ONE STEP OF DOWNWARD RANGE REDUCTION -- MULTIPLIES THE
011320*MANTISSA BY TEN AND LOWERS THE CHARACTERISTIC, FOR
011330*ARGUMENTS UNDER 1 (NOT EXPECTED IN THIS JOB SINCE THE RATIO
011340*WS-DOC-COUNT / WS-DOCS-WITH-TERM-COUNT IS ALWAYS AT LEAST
011350*1, BUT KEPT SYMMETRICAL WITH 810 FOR A GENERAL-PURPOSE LOG.)
011360 820-REDUCE-MANTISSA-LOW.
011370     MULTIPLY WS-LOG-MANTISSA BY 10 GIVING WS-LOG-MANTISSA
011380     SUBTRACT 1 FROM WS-LOG-CHARACTERISTIC.
011390*
011400*TABLE INDEX = FLOOR(MANTISSA * 10) - 9, GIVING 1 THRU 90;
011410*THE COMPUTE TRUNCATES INTO THE INTEGER RECEIVING FIELD THE
011420*SAME WAY THE OLD 370 ASSEMBLER SHIFT ROUTINE DID.  ONCE THE
011430*BRACKETING TABLE ENTRIES ARE FOUND, THE RESULT IS INTER-
011440*POLATED LINEARLY BETWEEN THEM AND THE CHARACTERISTIC IS
011450*ADDED BACK ON, ROUNDING HALF-UP AT EACH COMPUTE.
011460 830-INTERPOLATE-LOG10.
011470     MOVE WS-LOG-MANTISSA TO WS-LOG-MANTISSA-NUM
011480     COMPUTE WS-LOG-TABLE-INDEX =
011490         (WS-LOG-MANTISSA-INT * 10)
011500         + (WS-LOG-MANTISSA-DEC / 100000) - 9
011510*    CLAMP AGAINST TABLE BOUNDS -- GUARDS AGAINST A ROUNDING
011520*    QUIRK PUSHING THE INDEX ONE POSITION OUT OF RANGE.
011530     IF WS-LOG-TABLE-INDEX < 1
011540         MOVE 1 TO WS-LOG-TABLE-INDEX
011550     END-IF
011560     IF WS-LOG-TABLE-INDEX > 90
011570         MOVE 90 TO WS-LOG-TABLE-INDEX
011580     END-IF
011590     COMPUTE WS-LOG-FRACTION-WEIGHT ROUNDED =
011600         (WS-LOG-MANTISSA-INT * 10)
011610         + (WS-LOG-MANTISSA-DEC / 100000)
011620         - WS-LOG-TABLE-INDEX - 9
011630     MOVE WS-LOG10-VALUE (WS-LOG-TABLE-INDEX) TO WS-LOG-LO-VALUE
011640*    TOP OF TABLE HAS NO NEXT ENTRY -- LOG10(10.0) IS EXACTLY
011650*    1.000000, SUPPLIED DIRECTLY RATHER THAN INDEXING PAST
011660*    THE LAST TABLE ELEMENT.
011670     IF WS-LOG-TABLE-INDEX = 90
011680         MOVE 1.000000 TO WS-LOG-HI-VALUE
011690     ELSE
011700         MOVE WS-LOG10-VALUE (WS-LOG-TABLE-INDEX + 1)
011710                                         TO WS-LOG-HI-VALUE
011720     END-IF
011730     COMPUTE WS-LOG-FRACTION ROUNDED =
011740         WS-LOG-LO-VALUE + ((WS-LOG-HI-VALUE - WS-LOG-LO-VALUE)
011750                                      * WS-LOG-FRACTION-WEIGHT)
011760     COMPUTE WS-LOG-RESULT ROUNDED =
011770         WS-LOG-CHARACTERISTIC + WS-LOG-FRACTION.
011780 830-EXIT.
011790     EXIT.
011800*
011810*830 IS THE ONLY PARAGRAPH THAT TOUCHES WS-LOG-TABLE-INDEX --
011820*THE 77-LEVEL DECLARED AT THE TOP OF WORKING STORAGE HOLDS
011830*THE SAME SUBSCRIPT VALUE FOR AS LONG AS THIS PARAGRAPH IS
011840*ON THE CALL STACK, WHICH IS WHY THE SHOP'S TEST-REGION TRACE
011850*TOOL CAN DISPLAY IT AT A BREAKPOINT WITHOUT ANY SPECIAL
011860*QUALIFICATION -- A 77-LEVEL NAME IS ALWAYS UNIQUE IN THE
011870*PROGRAM, UNLIKE A GROUP-SUBORDINATE FIELD THAT MIGHT NEED
011880*QUALIFYING AGAINST ITS PARENT GROUP.
011890*CLOSES THE TWO DATASETS STILL OPEN AT RUN END (KEYWDIN AND
011900*EACH CANDIDATE FILE ARE ALREADY CLOSED BY THIS POINT) AND
011910*LOGS A ONE-LINE COMPLETION MESSAGE WITH THE RUN'S FILE AND
011920*TERM COUNTS FOR THE OPERATOR'S JOB LOG.
011930 900-TERMINATE-RUN.
011940     CLOSE FILE-INDEX-FILE
011950     CLOSE RESULTS-FILE
011960     DISPLAY 'TFIDFRPT -- RUN COMPLETE, FILES=' WS-DOC-COUNT
011970             ' TERMS=' WS-TERM-COUNT.
011980*
011990*NO EXPLICIT GOBACK OR RETURN-CODE MOVE FOLLOWS -- STOP RUN
012000*IN 000-MAIN-CONTROL ENDS THE JOB STEP AT CONDITION CODE
012010*ZERO, WHICH THIS SHOP'S JCL HAS ALWAYS TREATED AS SUCCESSFUL
012020*COMPLETION FOR A REPORT JOB THAT DOES NOT SET ITS OWN RETURN
012030*CODE ON A BUSINESS-RULE REJECTION (RULES 1, 2 AND 9 ABOVE
012040*ARE LOGGED, NOT FAILED).
012050*
